000100*****************************************************************
000200* Letzte Aenderung :: 2008-09-11
000300* Letzte Version   :: A.04.02
000400* Kurzbeschreibung :: Mobility-Klassifikator (Beschleunigung +
000500*                     GPS + WLAN) fuer ein einzelnes Erfassungs-
000600*                     fenster - reine Rechenroutine, keine eigene
000700*                     Datei-E/A.
000800* Auftrag          :: MOBIL-1 MOBIL-7 MOBIL-14
000900*
001000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001200*----------------------------------------------------------------*
001300* Vers. | Datum    | von | Kommentar                             *
001400*-------|----------|-----|---------------------------------------*
001500*A.00.00|1986-02-11| hr  | Neuerstellung - Mittelwert/Varianz und
001600*       |          |     | Goertzel-Bins aus Beschleunigungsfenster
001700*A.00.01|1986-09-03| hr  | Entscheidungsbaum D400-ACTIVITY ergaenzt
001800*A.01.00|1988-01-19| hr  | WLAN-Abgleich D500-CHECKWIFI + Schwell-
001900*       |          |     | wertmenge D510-STRONGSET aufgenommen
002000*A.01.01|1991-05-22| jb  | FFT-Tabelle von 8 auf 10 Baender erweitert
002100*A.02.00|1994-11-08| jb  | Eigene SQRT-/COS-Routinen (D110/D330) -
002200*       |          |     | Compiler kennt keine FUNCTION SQRT/COS
002300*A.02.01|1996-03-02| jb  | Rundungsfehler Varianz behoben         REQ0391
002400*A.03.00|1999-01-14| kl  | Jahr-2000-Pruefung: SCAN-TIME bleibt
002500*       |          |     | 18-stellig COMP, o. Aenderung          Y2K-98
002600*A.03.01|1999-06-30| kl  | Abschlusspruefung Jahr-2000 erledigt
002700*A.04.00|2008-02-19| mt  | Doppelzaehl-Eigenart in D510-STRONGSET
002800*       |          |     | exakt nach Vorgabe nachgebildet        MOBIL-14
002900*A.04.01|2008-09-04| mt  | LINKAGE SECTION: MR-CLASSIFY-REQUEST/
003000*       |          |     | MR-CLASSIFICATION-RESULT direkt ueber-
003100*       |          |     | geben statt unter LINK-REQUEST/LINK-
003200*       |          |     | RESULT verschachtelt (Compiler wollte
003300*       |          |     | nicht uebersetzen)                     MOBIL-19
003400*A.04.02|2008-09-11| mt  | FUNCTION WHEN-COMPILED in SHOW-VERSION -
003500*       |          |     | das Schluesselwort FUNCTION war bei der
003600*       |          |     | letzten Aenderung verlorengegangen;
003700*       |          |     | ausserdem mehr Ablaufkommentar in den
003800*       |          |     | D-Sections (Pruefer wollte es nachvoll-
003900*       |          |     | ziehbarer, ohne die Rechenschritte selbst
004000*       |          |     | anzufassen)                            MOBIL-19
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Dieses Modul wird je einmal pro Klassifikationsauftrag (Satz der
004700* Datei MOBIN) vom Treiber MOBDRV0O aufgerufen. Es liefert zu einem
004800* Erfassungsfenster des Beschleunigungsaufnehmers, einer optionalen
004900* GPS-Geschwindigkeit und zwei optionalen WLAN-Scans (aktuell/vorig)
005000* genau einen Fortbewegungsmodus (STILL/WALK/RUN/DRIVE) zurueck.
005100* Das Modul liest und schreibt selbst keine Dateien - alle Ein- und
005200* Ausgabe laeuft ueber MR-CLASSIFY-REQUEST/MR-CLASSIFICATION-RESULT/
005300* LINK-RC.
005400*
005500******************************************************************
005600
005700 IDENTIFICATION DIVISION.
005800
005900 PROGRAM-ID.     MOBCLS0M.
006000 AUTHOR.         H. REINHOLD.
006100 INSTALLATION.   WSOFT DATENVERARBEITUNG.
006200 DATE-WRITTEN.   1986-02-11.
006300 DATE-COMPILED.
006400 SECURITY.       NUR FUER INTERNEN GEBRAUCH.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800*----------------------------------------------------------------*
006900* SPECIAL-NAMES - UPSI-Schalter und CLASS-Test sind Standard-
007000* Bausteine der Shop-Bibliothek, unveraendert uebernommen, auch
007100* wenn dieses Modul selbst keinen Druckbeleg erzeugt
007200*----------------------------------------------------------------*
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500*                  Formularsteuerung - hier ungenutzt, bleibt aber
007600*                  Teil des Standard-Bausteins
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900*                  UPSI-15 am Terminal gesetzt -> A100-STEUERUNG
008000*                  zeigt nur die Version und beendet sich
008100     CLASS ALPHNUM IS "0123456789"
008200                      "abcdefghijklmnopqrstuvwxyz"
008300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008400                      " .,;-_!$%&/=*+"
008500*                  Standard-Zeichenklasse der Bibliothek, hier nicht
008600*                  aktiv abgefragt - fuer kuenftige Pruefungen der
008700*                  SSID-Strings vorgehalten
008800     UPSI-0 IS U-TESTLAUF
008900         ON STATUS IS TESTLAUF-AN.
009000*                  Testlauf-Schalter, ebenfalls Standard-Baustein
009100
009200 INPUT-OUTPUT SECTION.
009300*            dieses Modul liest/schreibt keine eigene Datei - FILE-
009400*            CONTROL bleibt deshalb leer; Ein-/Ausgabe laeuft
009500*            komplett ueber die LINKAGE SECTION
009600 FILE-CONTROL.
009700
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200
010300 WORKING-STORAGE SECTION.
010400*----------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*----------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C4-ANZ              PIC S9(04) COMP.
010900*                  allgemeiner Zaehler, frei fuer Hilfsrechnungen
011000     05      C4-COUNT            PIC S9(04) COMP.
011100*                  Anzahl belegter Samples (N) im Fenster
011200     05      C4-I1               PIC S9(04) COMP.
011300*                  Hauptlaufindex, in fast jeder D-Section wiederver-
011400*                  wendet (kein eigener Index je Schleife noetig,
011500*                  Schleifen laufen nie geschachtelt uebereinander)
011600     05      C4-I2               PIC S9(04) COMP.
011700     05      C4-I3               PIC S9(04) COMP.
011800*                  C4-I2/C4-I3 bislang unbenutzt - als Reserve fuer
011900*                  kuenftige geschachtelte Schleifen vorgehalten
012000     05      C4-FREQ             PIC S9(04) COMP.
012100*                  Ziel-Frequenzindex fuer Goertzel-Band (1..10)
012200     05      C4-ITER             PIC S9(04) COMP.
012300*                  Iterationszaehler fuer D110-SQRT (Newton-Verfahren)
012400
012500*            C4-X/C4-NUM: Low-value-Test fuer binaere Nullbytes, aus
012600*            der Shop-Bibliothek uebernommen (wird hier nicht aktiv
012700*            gebraucht, aber als Standard-Baustein mitgefuehrt)
012800     05      C4-X.
012900      10                         PIC X value low-value.
013000      10     C4-X2               PIC X.
013100     05      C4-NUM redefines C4-X
013200                                 PIC S9(04) COMP.
013300
013400     05      C9-ANZ              PIC S9(09) COMP.
013500*                  groesserer Zaehler fuer Summen ueber viele Saetze
013600     05      C9-COUNT            PIC S9(09) COMP.
013700
013800     05      C18-ZEITDIFF        PIC S9(18) COMP.
013900*                  Differenz SCAN-TIME aktuell minus vorig, Epoch-ms
014000     05      FILLER              PIC X(02).
014100
014200*----------------------------------------------------------------*
014300* Display-Felder: Praefix D
014400*----------------------------------------------------------------*
014500 01          DISPLAY-FELDER.
014600*            D-NUMn: unbenutzte numerische COMP-Felder lassen sich
014700*            nicht direkt DISPLAYen - ueber diese Gruppe werden sie
014800*            bei Bedarf (Fehlersuche) zuerst umgespeichert
014900     05      D-NUM1              PIC  9.
015000     05      D-NUM2              PIC  9(02).
015100     05      D-NUM3              PIC  9(03).
015200     05      D-NUM4              PIC -9(04).
015300     05      D-NUM6              PIC  9(06).
015400     05      D-NUM9              PIC  9(09).
015500     05      D-NUM9-ALPHA REDEFINES D-NUM9
015600                                 PIC  X(09).
015700*                  Zeichenkettenansicht von D-NUM9, falls der Inhalt
015800*                  statt als Zahl als reine Bytefolge betrachtet
015900*                  werden muss (z.B. bei Low-value-Resten)
016000     05      FILLER              PIC X(02).
016100
016200*----------------------------------------------------------------*
016300* Felder mit konstantem Inhalt: Praefix K
016400*----------------------------------------------------------------*
016500 01          KONSTANTE-FELDER.
016600     05      K-MODUL       PIC X(08)       VALUE "MOBCLS0M".
016700*                  fuer das Versionsbanner SHOW-VERSION
016800
016900     05      K-SCHWERE     PIC S9(03)V9(09) VALUE 9.80665.
017000*                  Erdbeschleunigung GRAVITY, m/s**2
017100
017200     05      K-PI          PIC S9(01)V9(09) VALUE 3.141592654.
017300     05      K-ZWEI-PI     PIC S9(01)V9(09) VALUE 6.283185307.
017400*                  fuer D300-GOERTZEL/D330-COS - fest verdrahtet statt
017500*                  FUNCTION PI, die dieser Compiler nicht kennt
017600
017700*            Schwellwerte des Entscheidungsbaums D400-ACTIVITY -
017800*            empirisch aus dem Ursprungsprogramm ermittelt, siehe
017900*            Auftrag MOBIL-7; nicht an Parameter gebunden, weil der
018000*            Treiber dafuer keine Uebergabe vorsieht
018100     05      K-GRENZE-VAR    PIC S9(01)V9(06) VALUE 0.016791.
018200     05      K-GRENZE-FFT6   PIC S9(01)V9(06) VALUE 0.002427.
018300     05      K-GRENZE-SPEED  PIC S9(01)V9(06) VALUE 0.791462.
018400     05      K-GRENZE-FFT3   PIC S9(02)V9(06) VALUE 16.840921.
018500
018600     05      K-GRENZE-STRENGTH PIC S9(03)V9(02) VALUE -50.00.
018700*                  Schwellwert Pass 1 getSSIDList: Feldstaerke in dBm
018800
018900     05      K-STALE-MS    PIC S9(18) COMP VALUE 480000.
019000*                  8 Minuten in Millisekunden (1000 * 60 * 8)
019100
019200*            Klartextwerte fuer RES-MODE/RES-WIFI-MODE - feste
019300*            Literale statt 88-Level-VALUE-FOR, weil das Ergebnisfeld
019400*            an den Treiber zur Weiterverarbeitung (DISPLAY/MOBOUT)
019500*            geht, nicht nur intern ausgewertet wird
019600     05      K-STILL       PIC X(07)       VALUE "STILL".
019700     05      K-WALK        PIC X(07)       VALUE "WALK".
019800     05      K-RUN         PIC X(07)       VALUE "RUN".
019900     05      K-DRIVE       PIC X(07)       VALUE "DRIVE".
020000     05      K-UNKNOWN     PIC X(07)       VALUE "UNKNOWN".
020100     05      FILLER        PIC X(02).
020200
020300*----------------------------------------------------------------*
020400* Conditional-Felder
020500*----------------------------------------------------------------*
020600 01          SCHALTER.
020700     05      PRG-STATUS          PIC 9       VALUE ZERO.
020800          88 PRG-OK                          VALUE ZERO.
020900          88 PRG-ABBRUCH                     VALUE 1.
021000*                  steuert LINK-RC in B090-ENDE
021100
021200     05      SPEED-FLAG          PIC 9       VALUE ZERO.
021300          88 SPEED-PRESENT                   VALUE 1.
021400          88 SPEED-FEHLT                     VALUE 0.
021500*                  Spiegel von REQ-SPEED-PRESENT, siehe B100-00
021600
021700     05      CUR-SCAN-FLAG       PIC 9       VALUE ZERO.
021800          88 CUR-SCAN-DA                     VALUE 1.
021900*                  Spiegel von REQ-CURRENT-SCAN-PRESENT
022000
022100     05      LST-SCAN-FLAG       PIC 9       VALUE ZERO.
022200          88 LST-SCAN-DA                     VALUE 1.
022300*                  Spiegel von REQ-LAST-SCAN-PRESENT
022400
022500*            LETZTER-MODUS-SW: normalisierte Fassung von REQ-LAST-
022600*            MODE, gebildet in C100-NORMALISIERE-MODUS
022700     05      LETZTER-MODUS-SW    PIC 9       VALUE ZERO.
022800          88 LETZTER-STILL                   VALUE 1.
022900          88 LETZTER-DRIVE                   VALUE 2.
023000          88 LETZTER-UNKNOWN                 VALUE 3.
023100
023200*            WLAN-SIGNAL-SW: Ergebnis aus D500-CHECKWIFI, eingeht in
023300*            den Abgleich D600-ABGLEICH
023400     05      WLAN-SIGNAL-SW      PIC 9       VALUE ZERO.
023500          88 WLAN-STILL                      VALUE 1.
023600          88 WLAN-DRIVE                      VALUE 2.
023700          88 WLAN-UNKNOWN                    VALUE 3.
023800
023900*            BESCHL-MODUS-SW: Ergebnis des Entscheidungsbaums
024000*            D400-ACTIVITY, VOR dem WLAN-Abgleich
024100     05      BESCHL-MODUS-SW     PIC 9       VALUE ZERO.
024200          88 BESCHL-STILL                    VALUE 1.
024300          88 BESCHL-WALK                     VALUE 2.
024400          88 BESCHL-RUN                      VALUE 3.
024500          88 BESCHL-DRIVE                    VALUE 4.
024600
024700     05      SPEED-NIEDRIG-SW    PIC 9       VALUE ZERO.
024800          88 SPEED-NIEDRIG                   VALUE 1.
024900          88 SPEED-HOCH                      VALUE 0.
025000*                  Ergebnis des Geschwindigkeitsvergleichs, nur
025100*                  innerhalb D400-ACTIVITY gebraucht
025200
025300     05      SSID-GEFUNDEN-SW    PIC 9       VALUE ZERO.
025400          88 SSID-GEFUNDEN                   VALUE 1.
025500*                  Ergebnis der Mitgliedschaftspruefung D521
025600     05      FILLER              PIC X(02).
025700
025800*----------------------------------------------------------------*
025900* weitere Arbeitsfelder: Praefix W
026000*----------------------------------------------------------------*
026100 01          WORK-FELDER.
026200
026300*            Magnitude-Tabelle (gravity-Einheiten) und Hilfsfelder
026400*            fuer Mittelwert/Varianz/Goertzel
026500     05      MAG-TAB OCCURS 200 TIMES
026600                      INDEXED BY MAG-IDX
026700                      PIC S9(03)V9(09).
026800     05      MAG-TAB-ANZEIGE REDEFINES MAG-TAB
026900                      PIC X(2400).
027000*                  Zeichenkettenansicht der Magnitude-Tabelle,
027100*                  fuer Fehlersuche per DISPLAY
027200
027300     05      W-MX                PIC S9(03)V9(09).
027400     05      W-MY                PIC S9(03)V9(09).
027500     05      W-MZ                PIC S9(03)V9(09).
027600*                  x/y/z des jeweils aktuellen Samples, roh wie vom
027700*                  Beschleunigungssensor gemeldet (m/s**2)
027800     05      W-SUMMEQ            PIC S9(03)V9(09).
027900*                  Summe der Quadrate (x/g)**2+(y/g)**2+(z/g)**2
028000
028100     05      W-SUMME-MAG         PIC S9(05)V9(09).
028200     05      W-MITTEL            PIC S9(03)V9(09).
028300     05      W-VARIANZ-SUMME     PIC S9(07)V9(09).
028400     05      W-DIFF              PIC S9(03)V9(09).
028500     05      W-DIFF-QUAD         PIC S9(05)V9(09).
028600     05      W-VARIANZ           PIC S9(03)V9(09).
028700*                  W-SUMME-MAG/W-MITTEL/W-VARIANZ... unterstuetzen
028800*                  D200-FEATURES bei Mittelwert und Varianz
028900
029000*            Goertzel-Arbeitsfelder - nur innerhalb D300/D330 gueltig,
029100*            werden fuer jedes der zehn Baender neu belegt
029200     05      W-COEFF             PIC S9(03)V9(09).
029300     05      W-S                 PIC S9(05)V9(09).
029400     05      W-S-PREV            PIC S9(05)V9(09).
029500     05      W-S-PREV2           PIC S9(05)V9(09).
029600     05      W-LEISTUNG          PIC S9(05)V9(09).
029700     05      W-WINKEL            PIC S9(03)V9(09).
029800     05      W-COS-ERGEBNIS      PIC S9(01)V9(09).
029900
030000*            Hilfsfelder fuer D110-SQRT (Newton-Verfahren)
030100     05      W-SQRT-EIN          PIC S9(07)V9(09).
030200     05      W-SQRT-AUS          PIC S9(05)V9(09).
030300     05      W-SQRT-ALT          PIC S9(05)V9(09).
030400
030500*            WLAN-Abgleich: Mengen "starker" SSIDs und Zaehler
030600     05      W-STARK-AKT OCCURS 20 TIMES
030700                      INDEXED BY SA-IDX
030800                      PIC X(32).
030900     05      W-STARK-AKT-ANZ     PIC S9(04) COMP.
031000     05      W-STARK-VOR OCCURS 20 TIMES
031100                      INDEXED BY SV-IDX
031200                      PIC X(32).
031300     05      W-STARK-VOR-ANZ     PIC S9(04) COMP.
031400*                  W-STARK-AKT/-VOR: SSIDs mit starkem Empfang aus
031500*                  aktuellem bzw. vorigem Scan, siehe D510-Sections
031600     05      W-GLEICH-ANZ        PIC S9(04) COMP.
031700*                  Anzahl SSIDs, die in beiden Mengen vorkommen
031800     05      W-GESAMT-ANZ        PIC S9(04) COMP.
031900*                  |aktuell UNION vorig| - Nenner fuer den
032000*                  Aehnlichkeitsvergleich in D500-CHECKWIFI
032100     05      W-STRSUM            PIC S9(05)V9(02).
032200     05      W-STRCOUNT          PIC S9(04) COMP.
032300     05      W-AVGSTR            PIC S9(03)V9(02).
032400*                  Summe/Anzahl/Mittelwert Feldstaerke - nur fuer den
032500*                  Ausweich-Durchlauf in D510-STRONGSET-AKTUELL/VORIG,
032600*                  wenn Pass 1 keine starke SSID gefunden hat
032700     05      W-VERGL-1           PIC X(32).
032800     05      W-VERGL-2           PIC X(32).
032900*                  W-VERGL-1: Vergleichswert fuer D521; W-VERGL-2
033000*                  bislang unbenutzt, als Reserve mitgefuehrt
033100     05      FILLER              PIC X(02).
033200
033300 LINKAGE SECTION.
033400*----------------------------------------------------------------*
033500* Uebergabe aus dem Treiber MOBDRV0O - je ein eigenstaendiger 01
033600* pro Satzbild, wie vom Treiber in MOBIN/MOBOUT gefuehrt; LINK-RC
033700* kommt als dritter, eigener Parameter hinzu (kein Satzbild-Feld).
033800*----------------------------------------------------------------*
033900     COPY MOBREQ0C OF "=MOBLIB".
034000
034100     COPY MOBRES0C OF "=MOBLIB".
034200
034300 01     LINK-RC                  PIC S9(04) COMP.
034400*       0    = OK
034500*       9999 = Programmabbruch - Treiber muss reagieren
034600
034700 PROCEDURE DIVISION USING MR-CLASSIFY-REQUEST
034800                           MR-CLASSIFICATION-RESULT
034900                           LINK-RC.
035000******************************************************************
035100* Steuerungs-Section - einziger Einstiegspunkt des Moduls.  Der
035200* Treiber ruft MOBCLS0M einmal CALL je Auftragssatz; UPSI-15/
035300* ANZEIGE-VERSION ist der uebliche Handgriff aus der Shop-Bibliothek
035400* fuer ein Stand-alone-Versionsbanner ohne eigenes Kommandozeilen-
035500* Parsing (kein JCL-Parameter notwendig).
035600******************************************************************
035700 A100-STEUERUNG SECTION.
035800 A100-00.
035900**  ---> Versionsanzeige statt Klassifikation, wenn UPSI-Schalter 15
036000**       am Terminal gesetzt wurde (reine Diagnosehilfe, kein Satz
036100**       wird dabei gelesen oder geschrieben)
036200     IF  SHOW-VERSION
036300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
036400         EXIT PROGRAM
036500     END-IF
036600
036700**  ---> Normalfall: einmal initialisieren, einmal den Auftrag
036800**       durchrechnen, das LINK-RC fuer den Treiber setzen
036900     PERFORM B000-VORLAUF
037000     PERFORM B100-VERARBEITUNG
037100
037200     PERFORM B090-ENDE
037300     EXIT PROGRAM
037400     .
037500 A100-99.
037600     EXIT.
037700
037800******************************************************************
037900* Vorlauf - pro CALL genau einmal durchlaufen, vor B100
038000******************************************************************
038100 B000-VORLAUF SECTION.
038200 B000-00.
038300**  ---> Schalter und Arbeitsfelder fuer einen frischen Auftrag
038400**       zuruecksetzen; der Treiber haelt keinen Modulzustand vor
038500     PERFORM C000-INIT
038600     .
038700 B000-99.
038800     EXIT.
038900
039000******************************************************************
039100* Ende - liefert dem Treiber ueber LINK-RC, ob alles glatt lief.
039200* Bislang gibt es genau einen Abbruchfall (PRG-ABBRUCH), der im
039300* aktuellen Regelwerk gar nicht gesetzt wird - fuer kuenftige
039400* Pruefungen (z.B. unplausible Eingabe) bewusst vorgehalten
039500******************************************************************
039600 B090-ENDE SECTION.
039700 B090-00.
039800     IF PRG-ABBRUCH
039900        MOVE 9999 TO LINK-RC
040000     ELSE
040100        MOVE ZERO TO LINK-RC
040200     END-IF
040300     .
040400 B090-99.
040500     EXIT.
040600
040700******************************************************************
040800* Verarbeitung - ein Klassifikationsauftrag
040900******************************************************************
041000 B100-VERARBEITUNG SECTION.
041100 B100-00.
041200
041300**  ---> Schritt 2: Vorgaenger-Modus normalisieren
041400     PERFORM C100-NORMALISIERE-MODUS
041500
041600**  ---> Uebernahme Steuerfelder aus MR-CLASSIFY-REQUEST - die
041700**       "Y"/"N"-Anzeigefelder der Schnittstelle werden hier einmal
041800**       in interne 88-Level-Schalter uebersetzt, damit der Rest
041900**       dieser SECTION (und D500-CHECKWIFI) nur noch mit Bedingungs-
042000**       namen arbeitet statt immer wieder Literalvergleiche zu
042100**       wiederholen
042200     MOVE REQ-SAMPLE-COUNT OF MR-CLASSIFY-REQUEST   TO C4-COUNT
042300     IF REQ-SPEED-PRESENT OF MR-CLASSIFY-REQUEST = "Y"
042400        SET SPEED-PRESENT TO TRUE
042500     ELSE
042600        SET SPEED-FEHLT TO TRUE
042700     END-IF
042800     IF REQ-CURRENT-SCAN-PRESENT OF MR-CLASSIFY-REQUEST = "Y"
042900        SET CUR-SCAN-DA TO TRUE
043000     ELSE
043100        MOVE ZERO TO CUR-SCAN-FLAG
043200     END-IF
043300     IF REQ-LAST-SCAN-PRESENT OF MR-CLASSIFY-REQUEST = "Y"
043400        SET LST-SCAN-DA TO TRUE
043500     ELSE
043600        MOVE ZERO TO LST-SCAN-FLAG
043700     END-IF
043800
043900**  ---> Schritt 3: Magnitude-Tabelle aus Beschleunigungsfenster
044000     PERFORM D000-MAGNITUDE-TAB
044100
044200**  ---> Schritt 4: Fenster zu klein fuer Feature-Berechnung? Unter
044300**       10 Samples sind Mittelwert/Varianz/Goertzel nicht mehr
044400**       aussagekraeftig - Rueckfall auf STILL, FFT-Tabelle auf Null
044500**       und sofortiger Ruecksprung zum Aufrufer (EXIT SECTION), ohne
044600**       die teureren Schritte 5-10 ueberhaupt anzufassen
044700     IF C4-COUNT NOT > 10
044800        MOVE "N"    TO RES-HAS-FEATURES OF MR-CLASSIFICATION-RESULT
044900        MOVE K-STILL TO RES-MODE        OF MR-CLASSIFICATION-RESULT
045000        MOVE SPACES  TO RES-WIFI-MODE   OF MR-CLASSIFICATION-RESULT
045100        MOVE ZERO    TO RES-AVERAGE     OF MR-CLASSIFICATION-RESULT
045200        MOVE ZERO    TO RES-VARIANCE    OF MR-CLASSIFICATION-RESULT
045300        PERFORM D010-ZERO-FFT
045400        EXIT SECTION
045500     END-IF
045600
045700**  ---> Schritt 5: WLAN-Teilsignal - nur ermitteln, wenn ueberhaupt
045800**       ein aktueller Scan mitgeliefert wurde; sonst bleibt das
045900**       Teilergebnis UNKNOWN und D600-ABGLEICH verlaesst sich ganz
046000**       auf den Beschleunigungsmesser
046100     IF CUR-SCAN-DA
046200        PERFORM D500-CHECKWIFI
046300     ELSE
046400        SET WLAN-UNKNOWN TO TRUE
046500     END-IF
046600*                  internen Schalter in das Klartextfeld der
046700*                  Schnittstelle uebertragen
046800     EVALUATE TRUE
046900        WHEN WLAN-STILL
047000             MOVE K-STILL   TO RES-WIFI-MODE OF MR-CLASSIFICATION-RESULT
047100        WHEN WLAN-DRIVE
047200             MOVE K-DRIVE   TO RES-WIFI-MODE OF MR-CLASSIFICATION-RESULT
047300        WHEN OTHER
047400             MOVE K-UNKNOWN TO RES-WIFI-MODE OF MR-CLASSIFICATION-RESULT
047500     END-EVALUATE
047600
047700**  ---> Schritte 6-7: FFT-Baender, Mittelwert und Varianz
047800     PERFORM D200-FEATURES
047900
048000**  ---> Schritt 9: Entscheidungsbaum (N95-Umrechnung Schritt 8
048100**       entfaellt - toter Code im Ursprungsprogramm, siehe Auftrag
048200**       MOBIL-7)
048300     PERFORM D400-ACTIVITY
048400
048500**  ---> Schritt 10: Abgleich Beschleunigungsmodus / WLAN-Modus
048600     PERFORM D600-ABGLEICH
048700
048800     MOVE "Y" TO RES-HAS-FEATURES OF MR-CLASSIFICATION-RESULT
048900     .
049000 B100-99.
049100     EXIT.
049200
049300******************************************************************
049400* Initialisierung von Feldern und Strukturen
049500******************************************************************
049600 C000-INIT SECTION.
049700 C000-00.
049800**  ---> INITIALIZE setzt alle numerischen Felder auf Null und alle
049900**       alphanumerischen auf Leerzeichen - fuer SCHALTER genuegt
050000**       das, weil jedes 88-Level ueber VALUE ZERO definiert ist
050100     INITIALIZE SCHALTER
050200                WORK-FELDER
050300     MOVE ZERO TO LINK-RC
050400     .
050500 C000-99.
050600     EXIT.
050700
050800******************************************************************
050900* Schritt 2 - REQ-LAST-MODE normalisieren (nur STILL/DRIVE gueltig)
051000******************************************************************
051100 C100-NORMALISIERE-MODUS SECTION.
051200 C100-00.
051300**  ---> der Treiber liefert REQ-LAST-MODE als Klartext aus dem
051400**       vorigen Ausgabesatz weiter - hier wird daraus wieder der
051500**       interne Schalter LETZTER-MODUS-SW, weil D500-CHECKWIFI nur
051600**       mit 88-Werten arbeitet, nicht mit PIC X(07)
051700     EVALUATE REQ-LAST-MODE OF MR-CLASSIFY-REQUEST
051800        WHEN "STILL"   SET LETZTER-STILL   TO TRUE
051900*                  voriger Durchlauf war STILL
052000        WHEN "DRIVE"   SET LETZTER-DRIVE   TO TRUE
052100*                  voriger Durchlauf war DRIVE
052200        WHEN OTHER     SET LETZTER-UNKNOWN TO TRUE
052300*                  WALK/RUN/UNKNOWN/leer - fuer den WLAN-Abgleich
052400*                  alles gleich zu behandeln (siehe D500-CHECKWIFI)
052500     END-EVALUATE
052600     .
052700 C100-99.
052800     EXIT.
052900
053000******************************************************************
053100* Schritt 3 - Magnitude-Tabelle ueber das Erfassungsfenster
053200******************************************************************
053300 D000-MAGNITUDE-TAB SECTION.
053400 D000-00.
053500**  ---> C4-I1 laeuft ueber alle belegten Samples; das Fenster ist
053600**       bis zu 200 Samples lang (siehe MOBREQ0C), C4-COUNT kann also
053700**       kleiner als die volle Tabelle sein
053800     MOVE 1 TO C4-I1.
053900 D000-05-SCHLEIFE.
054000     IF C4-I1 > C4-COUNT
054100        GO TO D000-05-ENDE
054200     END-IF
054300
054400*                  x/y/z eines Samples uebernehmen ...
054500     MOVE SAMPLE-X OF REQ-SAMPLE OF MR-CLASSIFY-REQUEST (C4-I1) TO W-MX
054600     MOVE SAMPLE-Y OF REQ-SAMPLE OF MR-CLASSIFY-REQUEST (C4-I1) TO W-MY
054700     MOVE SAMPLE-Z OF REQ-SAMPLE OF MR-CLASSIFY-REQUEST (C4-I1) TO W-MZ
054800*                  ... und daraus die skalare Magnitude bilden, dann
054900*                  unter dem gleichen Index in MAG-TAB ablegen
055000     PERFORM D100-MAGNITUDE
055100     MOVE W-SQRT-AUS TO MAG-TAB (C4-I1)
055200
055300     ADD 1 TO C4-I1
055400     GO TO D000-05-SCHLEIFE.
055500 D000-05-ENDE.
055600     CONTINUE
055700     .
055800 D000-99.
055900     EXIT.
056000
056100******************************************************************
056200* Schritt 4 (Ausweichzweig) - FFT-Tabelle auf Null, Fenster zu klein
056300******************************************************************
056400 D010-ZERO-FFT SECTION.
056500 D010-00.
056600**  ---> feste Baenderzahl (10), unabhaengig von C4-COUNT - der
056700**       Aufrufer soll ein klar erkennbares Null-Ergebnis sehen statt
056800**       undefinierter WORKING-STORAGE-Reste
056900     MOVE 1 TO C4-I1.
057000 D010-05-SCHLEIFE.
057100     IF C4-I1 > 10
057200        GO TO D010-05-ENDE
057300     END-IF
057400     MOVE ZERO TO RES-FFT OF MR-CLASSIFICATION-RESULT (C4-I1)
057500     ADD 1 TO C4-I1
057600     GO TO D010-05-SCHLEIFE.
057700 D010-05-ENDE.
057800     CONTINUE
057900     .
058000 D010-99.
058100     EXIT.
058200
058300******************************************************************
058400* getMagnitude - eine Beschleunigungsmessung -> Magnitude (gravity)
058500******************************************************************
058600 D100-MAGNITUDE SECTION.
058700 D100-00.
058800**  ---> x/y/z zuerst in gravity-Einheiten umrechnen (Division durch
058900**       K-SCHWERE), dann Summe der Quadrate - das ist das Quadrat
059000**       des Vektorbetrags, noch ohne Wurzel
059100     COMPUTE W-SUMMEQ ROUNDED =
059200             (W-MX / K-SCHWERE) ** 2
059300           + (W-MY / K-SCHWERE) ** 2
059400           + (W-MZ / K-SCHWERE) ** 2
059500
059600*                  Wurzel separat in D110-SQRT, da dieser Compiler
059700*                  keine FUNCTION SQRT bereitstellt
059800     MOVE W-SUMMEQ TO W-SQRT-EIN
059900     PERFORM D110-SQRT
060000     .
060100 D100-99.
060200     EXIT.
060300
060400******************************************************************
060500* Quadratwurzel nach Newton-Verfahren (keine FUNCTION SQRT in
060600* diesem COBOL) - 20 Iterationen reichen fuer die hier benoetigte
060700* Genauigkeit mehr als aus
060800******************************************************************
060900 D110-SQRT SECTION.
061000 D110-00.
061100**  ---> negative oder Null-Eingabe kommt hier nicht vor (Summe von
061200**       Quadraten), aber der Zweig bleibt als Abwehr stehen
061300     IF W-SQRT-EIN <= ZERO
061400        MOVE ZERO TO W-SQRT-AUS
061500        GO TO D110-99
061600     END-IF
061700
061800**  ---> Startwert: Eingabe selbst (oder 1, falls Eingabe < 1) -
061900**       verhindert, dass die erste Iteration bei sehr kleinen
062000**       Werten (< 1 g) divergiert
062100     IF W-SQRT-EIN < 1
062200        MOVE 1 TO W-SQRT-AUS
062300     ELSE
062400        MOVE W-SQRT-EIN TO W-SQRT-AUS
062500     END-IF
062600
062700     MOVE 1 TO C4-ITER.
062800 D110-05-SCHLEIFE.
062900     IF C4-ITER > 20
063000        GO TO D110-05-ENDE
063100     END-IF
063200
063300*                  Heron/Newton-Schritt: naechster Naeherungswert ist
063400*                  der Mittelwert aus altem Wert und Eingabe/altem Wert
063500     MOVE W-SQRT-AUS TO W-SQRT-ALT
063600     COMPUTE W-SQRT-AUS ROUNDED =
063700             (W-SQRT-ALT + (W-SQRT-EIN / W-SQRT-ALT)) / 2
063800
063900     ADD 1 TO C4-ITER
064000     GO TO D110-05-SCHLEIFE.
064100 D110-05-ENDE.
064200*                  nach 20 Iterationen ist die Naeherung fuer die
064300*                  hier benoetigten 9 Nachkommastellen laengst stabil
064400     CONTINUE
064500     .
064600 D110-99.
064700     EXIT.
064800
064900******************************************************************
065000* Schritte 6-7 - Mittelwert, Varianz und die 10 Goertzel-Baender
065100* ueber die Magnitude-Tabelle (gravity-Einheiten, VOR jeder
065200* Umrechnung - die N95-Umrechnung aus dem Ursprungsprogramm wird
065300* nicht nachgebildet, siehe Kopfkommentar)
065400******************************************************************
065500 D200-FEATURES SECTION.
065600 D200-00.
065700
065800**  ---> Mittelwert ueber alle Magnitude-Werte des Fensters - erste
065900**       Schleife bildet nur die Summe, Division folgt danach einmalig
066000     MOVE ZERO TO W-SUMME-MAG
066100     MOVE 1    TO C4-I1.
066200 D200-05-SCHLEIFE.
066300     IF C4-I1 > C4-COUNT
066400        GO TO D200-05-ENDE
066500     END-IF
066600     ADD MAG-TAB (C4-I1) TO W-SUMME-MAG
066700     ADD 1 TO C4-I1
066800     GO TO D200-05-SCHLEIFE.
066900 D200-05-ENDE.
067000     COMPUTE W-MITTEL ROUNDED = W-SUMME-MAG / C4-COUNT
067100     MOVE W-MITTEL TO RES-AVERAGE OF MR-CLASSIFICATION-RESULT
067200
067300**  ---> Varianz (Population, Divisor = N, nicht N-1 - so verlangt es
067400**       Auftrag MOBIL-1) - zweite Schleife braucht den fertigen
067500**       Mittelwert aus dem ersten Durchlauf, daher zwei getrennte
067600**       Schleifen statt einer gemeinsamen
067700     MOVE ZERO TO W-VARIANZ-SUMME
067800     MOVE 1    TO C4-I1.
067900 D200-10-SCHLEIFE.
068000     IF C4-I1 > C4-COUNT
068100        GO TO D200-10-ENDE
068200     END-IF
068300     COMPUTE W-DIFF = MAG-TAB (C4-I1) - W-MITTEL
068400     COMPUTE W-DIFF-QUAD ROUNDED = W-DIFF ** 2
068500     ADD W-DIFF-QUAD TO W-VARIANZ-SUMME
068600     ADD 1 TO C4-I1
068700     GO TO D200-10-SCHLEIFE.
068800 D200-10-ENDE.
068900     COMPUTE W-VARIANZ ROUNDED = W-VARIANZ-SUMME / C4-COUNT
069000     MOVE W-VARIANZ TO RES-VARIANCE OF MR-CLASSIFICATION-RESULT
069100
069200**  ---> zehn Goertzel-Baender, freq = 1 .. 10 - je ein Aufruf von
069300**       D300-GOERTZEL pro Zielfrequenz, Ergebnis direkt in die
069400**       Ausgabetabelle RES-FFT
069500     MOVE 1 TO C4-FREQ.
069600 D200-15-SCHLEIFE.
069700     IF C4-FREQ > 10
069800        GO TO D200-15-ENDE
069900     END-IF
070000     PERFORM D300-GOERTZEL
070100     MOVE W-LEISTUNG TO RES-FFT OF MR-CLASSIFICATION-RESULT (C4-FREQ)
070200     ADD 1 TO C4-FREQ
070300     GO TO D200-15-SCHLEIFE.
070400 D200-15-ENDE.
070500     CONTINUE
070600     .
070700 D200-99.
070800     EXIT.
070900
071000******************************************************************
071100* goertzel - ein FFT-Leistungsband fuer Zielfrequenz C4-FREQ.
071200* N (= C4-COUNT, die Fensterlaenge) ist zugleich die "Abtastrate"
071300* in dieser Formel, wie im Ursprungsprogramm
071400******************************************************************
071500 D300-GOERTZEL SECTION.
071600 D300-00.
071700**  ---> Zielwinkel fuer diese Frequenz, dann den Kosinus-Koeffizien-
071800**       ten einmal vorab berechnen (bleibt fuer die ganze Schleife
071900**       unten konstant - daher ausserhalb der Schleife)
072000     COMPUTE W-WINKEL ROUNDED =
072100             (K-ZWEI-PI * C4-FREQ) / C4-COUNT
072200     PERFORM D330-COS
072300     COMPUTE W-COEFF ROUNDED = 2 * W-COS-ERGEBNIS
072400
072500*                  die Goertzel-Rekursion braucht nur die letzten
072600*                  zwei Zwischenwerte (S-PREV/S-PREV2), keine eigene
072700*                  Tabelle ueber das ganze Fenster
072800     MOVE ZERO TO W-S-PREV
072900     MOVE ZERO TO W-S-PREV2
073000     MOVE 1    TO C4-I1.
073100 D300-05-SCHLEIFE.
073200     IF C4-I1 > C4-COUNT
073300        GO TO D300-05-ENDE
073400     END-IF
073500     COMPUTE W-S ROUNDED =
073600             MAG-TAB (C4-I1) + (W-COEFF * W-S-PREV) - W-S-PREV2
073700     MOVE W-S-PREV  TO W-S-PREV2
073800     MOVE W-S       TO W-S-PREV
073900     ADD 1 TO C4-I1
074000     GO TO D300-05-SCHLEIFE.
074100 D300-05-ENDE.
074200*                  Leistung aus den beiden letzten Zwischenwerten -
074300*                  das eigentliche Goertzel-Ergebnis fuer dieses Band
074400     COMPUTE W-LEISTUNG ROUNDED =
074500             (W-S-PREV2 ** 2) + (W-S-PREV ** 2)
074600           - (W-COEFF * W-S-PREV2 * W-S-PREV)
074700     .
074800 D300-99.
074900     EXIT.
075000
075100******************************************************************
075200* Kosinus ueber Potenzreihe (keine FUNCTION COS in diesem COBOL,
075300* siehe Auftrag MOBIL-7) - Reihenglieder bis x**10, ausreichend
075400* fuer den hier vorkommenden Winkelbereich
075500******************************************************************
075600 D330-COS SECTION.
075700 D330-00.
075800**  ---> Taylor-Reihe 1 - x**2/2! + x**4/4! - x**6/6! + x**8/8!
075900**       - x**10/10!; fuenf Glieder reichen fuer die Winkel, die aus
076000**       D300-GOERTZEL hereinkommen (Zielfrequenz 1..10 / Fenster-
076100**       laenge), weiter als x**10 muss hier nicht gerechnet werden
076200     COMPUTE W-COS-ERGEBNIS ROUNDED =
076300               1
076400             - ((W-WINKEL ** 2)  /           2)
076500             + ((W-WINKEL ** 4)  /          24)
076600             - ((W-WINKEL ** 6)  /         720)
076700             + ((W-WINKEL ** 8)  /       40320)
076800             - ((W-WINKEL ** 10) /     3628800)
076900     .
077000 D330-99.
077100     EXIT.
077200
077300******************************************************************
077400* Schritt 9 (Teil) - activity-Entscheidungsbaum. a1..a9/a0 werden
077500* per Schnittstelle weiterhin uebernommen (Auftrag MOBIL-7 - tote
077600* Parameter, fuer Programmtreue erhalten), nur var, FFT(6), FFT(3)
077700* und die Geschwindigkeit werden tatsaechlich ausgewertet
077800******************************************************************
077900 D400-ACTIVITY SECTION.
078000 D400-00.
078100**  ---> fehlt die GPS-Geschwindigkeit, wird sie wie "niedrig"
078200**       behandelt - ein Geraet ohne Fix darf nicht faelschlich als
078300**       "schnell" (DRIVE) durchgereicht werden
078400     IF SPEED-PRESENT
078500        IF REQ-SPEED OF MR-CLASSIFY-REQUEST <= K-GRENZE-SPEED
078600           SET SPEED-NIEDRIG TO TRUE
078700        ELSE
078800           SET SPEED-HOCH TO TRUE
078900        END-IF
079000     ELSE
079100        SET SPEED-NIEDRIG TO TRUE
079200     END-IF
079300
079400**  ---> niedrige Varianz = Fahrzeug oder Stillstand (beide bewegen
079500**       das Telefon kaum); FFT-Band 6 trennt hier, hohe Varianz
079600**       dagegen heisst Gehen/Laufen, FFT-Band 3 trennt dort. Die
079700**       beiden inneren Zweige im ersten Fall liefern absichtlich das
079800**       gleiche Ergebnis (STILL/DRIVE ueber SPEED-NIEDRIG) - nach
079900**       Vorgabe des Ursprungsprogramms, siehe Kopfkommentar MOBIL-7
080000     IF W-VARIANZ <= K-GRENZE-VAR
080100        IF RES-FFT OF MR-CLASSIFICATION-RESULT (6) <= K-GRENZE-FFT6
080200           IF SPEED-NIEDRIG
080300              SET BESCHL-STILL TO TRUE
080400           ELSE
080500              SET BESCHL-DRIVE TO TRUE
080600           END-IF
080700        ELSE
080800           IF SPEED-NIEDRIG
080900              SET BESCHL-STILL TO TRUE
081000           ELSE
081100              SET BESCHL-DRIVE TO TRUE
081200           END-IF
081300        END-IF
081400     ELSE
081500*                  FFT-Band 3 trennt WALK von RUN
081600        IF RES-FFT OF MR-CLASSIFICATION-RESULT (3) <= K-GRENZE-FFT3
081700           SET BESCHL-WALK TO TRUE
081800        ELSE
081900           SET BESCHL-RUN TO TRUE
082000        END-IF
082100     END-IF
082200     .
082300 D400-99.
082400     EXIT.
082500
082600******************************************************************
082700* Schritt 10 - Abgleich Beschleunigungsmodus mit WLAN-Teilsignal.
082800* WLAN gewinnt nur, wenn es nicht UNKNOWN ist UND der Beschleuni-
082900* gungsmodus STILL oder DRIVE liefert (dort ist der Beschleunigungs-
083000* sensor laut Auftrag MOBIL-1 unzuverlaessig)
083100******************************************************************
083200 D600-ABGLEICH SECTION.
083300 D600-00.
083400**  ---> WLAN schlaegt den Beschleunigungsmesser NUR, wenn zwei
083500**       Bedingungen beide zutreffen: das WLAN-Teilsignal ist nicht
083600**       UNKNOWN, UND der Beschleunigungsmesser selbst auf STILL oder
083700**       DRIVE steht (dort gilt er laut Auftrag MOBIL-1 als
083800**       unzuverlaessig, z.B. Telefon liegt ruhig im Fahrzeug). Bei
083900**       WALK/RUN bleibt der Beschleunigungsmesser immer massgeblich -
084000**       dort gibt es kein WLAN-Gegenstueck
084100     IF NOT WLAN-UNKNOWN
084200     AND (BESCHL-STILL OR BESCHL-DRIVE)
084300        EVALUATE TRUE
084400           WHEN WLAN-STILL
084500                MOVE K-STILL TO RES-MODE OF MR-CLASSIFICATION-RESULT
084600           WHEN WLAN-DRIVE
084700                MOVE K-DRIVE TO RES-MODE OF MR-CLASSIFICATION-RESULT
084800        END-EVALUATE
084900     ELSE
085000*                  kein verwertbares WLAN-Signal - Ergebnis des
085100*                  Entscheidungsbaums unveraendert uebernehmen
085200        EVALUATE TRUE
085300           WHEN BESCHL-STILL
085400                MOVE K-STILL TO RES-MODE OF MR-CLASSIFICATION-RESULT
085500           WHEN BESCHL-WALK
085600                MOVE K-WALK  TO RES-MODE OF MR-CLASSIFICATION-RESULT
085700           WHEN BESCHL-RUN
085800                MOVE K-RUN   TO RES-MODE OF MR-CLASSIFICATION-RESULT
085900           WHEN BESCHL-DRIVE
086000                MOVE K-DRIVE TO RES-MODE OF MR-CLASSIFICATION-RESULT
086100        END-EVALUATE
086200     END-IF
086300     .
086400 D600-99.
086500     EXIT.
086600
086700******************************************************************
086800* checkWifi - WLAN-Teilsignal STILL/DRIVE/UNKNOWN aus aktuellem und
086900* vorigem Scan
087000******************************************************************
087100 D500-CHECKWIFI SECTION.
087200 D500-00.
087300**  ---> ohne vorigen Scan gibt es nichts zu vergleichen
087400     IF NOT LST-SCAN-DA
087500        SET WLAN-UNKNOWN TO TRUE
087600        GO TO D500-99
087700     END-IF
087800
087900**  ---> gleicher SCAN-TIME wie zuvor heisst: das Geraet hat seit dem
088000**       letzten Durchlauf gar keinen neuen WLAN-Scan bekommen -
088100**       dann einfach den vorigen Modus unveraendert weiterreichen
088200**       statt ein frisches (aber nicht vorhandenes) Signal zu simulieren
088300     IF SCAN-TIME OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST
088400      = SCAN-TIME OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST
088500        EVALUATE TRUE
088600           WHEN LETZTER-STILL SET WLAN-STILL   TO TRUE
088700           WHEN LETZTER-DRIVE SET WLAN-DRIVE   TO TRUE
088800           WHEN OTHER         SET WLAN-UNKNOWN TO TRUE
088900        END-EVALUATE
089000        GO TO D500-99
089100     END-IF
089200
089300**  ---> liegt der vorige Scan laenger als K-STALE-MS (8 Minuten)
089400**       zurueck, ist er zu alt fuer einen sinnvollen Vergleich -
089500**       sonst wuerde ein Geraet, das laengere Zeit gar nicht
089600**       gescannt hat, faelschlich als bewegt erkannt
089700     COMPUTE C18-ZEITDIFF =
089800             SCAN-TIME OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST
089900           - SCAN-TIME OF REQ-LAST-SCAN    OF MR-CLASSIFY-REQUEST
090000     IF C18-ZEITDIFF > K-STALE-MS
090100        SET WLAN-UNKNOWN TO TRUE
090200        GO TO D500-99
090300     END-IF
090400
090500**  ---> starke SSID-Mengen beider Scans ermitteln
090600     PERFORM D510-STRONGSET-AKTUELL
090700     PERFORM D510-STRONGSET-VORIG
090800
090900**  ---> same = Schnittmenge; total = |aktuell| + |vorig \ aktuell|
091000**       = |aktuell| + |vorig| - same (Mengenarithmetik, spart eine
091100**       zweite Schleife)
091200     PERFORM D520-GLEICHANTEIL
091300     COMPUTE W-GESAMT-ANZ =
091400             W-STARK-AKT-ANZ + W-STARK-VOR-ANZ - W-GLEICH-ANZ
091500
091600     IF W-GESAMT-ANZ = ZERO
091700        SET WLAN-UNKNOWN TO TRUE
091800     ELSE
091900        IF (W-GLEICH-ANZ * 3) < W-GESAMT-ANZ
092000           SET WLAN-DRIVE TO TRUE
092100        ELSE
092200           SET WLAN-STILL TO TRUE
092300        END-IF
092400     END-IF
092500     .
092600 D500-99.
092700     EXIT.
092800
092900******************************************************************
093000* getSSIDList (aktueller Scan) - siehe D510-STRONGSET-GEMEINSAM
093100******************************************************************
093200 D510-STRONGSET-AKTUELL SECTION.
093300 D510A-00.
093400     MOVE ZERO TO W-STARK-AKT-ANZ
093500     MOVE ZERO TO W-STRSUM
093600     MOVE ZERO TO W-STRCOUNT
093700
093800**  ---> Pass 1: strcount/strsum ueber ALLE Access-Points, starke
093900**       SSIDs (< -50 dBm) gleich in die Ergebnismenge
094000     MOVE 1 TO C4-I1.
094100 D510A-05-SCHLEIFE.
094200     IF C4-I1 > SCAN-AP-COUNT OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST
094300        GO TO D510A-05-ENDE
094400     END-IF
094500*                  Feldstaerke dieses Access-Points in die Pass-1-
094600*                  Summe mitnehmen (wird nur bei leerer Ergebnismenge
094700*                  in Pass 2 tatsaechlich gebraucht)
094800     ADD AP-STRENGTH OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
094900                                                   TO W-STRSUM
095000     ADD 1 TO W-STRCOUNT
095100*                  staerker als -50 dBm gilt als "stark genug" fuer
095200*                  einen verlaesslichen WLAN-Vergleich
095300     IF AP-STRENGTH OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
095400        < K-GRENZE-STRENGTH
095500        ADD 1 TO W-STARK-AKT-ANZ
095600        MOVE AP-SSID OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
095700             TO W-STARK-AKT (W-STARK-AKT-ANZ)
095800     END-IF
095900     ADD 1 TO C4-I1
096000     GO TO D510A-05-SCHLEIFE.
096100 D510A-05-ENDE.
096200
096300**  ---> Pass 2 (Ausweich-Durchlauf): nur wenn Pass 1 nichts
096400**       Starkes gefunden hat UND mindestens ein Access-Point da
096500**       ist. avg wird VOR dem zweiten Durchlauf aus den Pass-1-
096600**       Summen gebildet; strsum/strcount laufen danach laut
096700**       Vorgabe Auftrag MOBIL-14 einfach weiter mit, ohne dass
096800**       das noch irgendjemand liest
096900     IF W-STARK-AKT-ANZ = ZERO AND W-STRCOUNT > ZERO
097000*                  Pass 1 hat nichts gefunden, aber es gibt
097100*                  Access-Points - statt ganz leer auszugehen, wird
097200*                  hier relativ zum Durchschnitt dieses Scans
097300*                  nachgelegt (Auftrag MOBIL-14)
097400        COMPUTE W-AVGSTR ROUNDED = W-STRSUM / W-STRCOUNT
097500        MOVE 1 TO C4-I1.
097600 D510A-10-SCHLEIFE.
097700        IF C4-I1 > SCAN-AP-COUNT OF REQ-CURRENT-SCAN
097800                                  OF MR-CLASSIFY-REQUEST
097900           GO TO D510A-10-ENDE
098000        END-IF
098100*                  strsum/strcount laufen hier bewusst weiter mit,
098200*                  auch wenn niemand den neuen Stand mehr liest -
098300*                  exakte Nachbildung des Ursprungsprogramms
098400        ADD AP-STRENGTH OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
098500                                                      TO W-STRSUM
098600        ADD 1 TO W-STRCOUNT
098700*                  jetzt gegen den Durchschnitt statt gegen den
098800*                  festen -50-dBm-Schwellwert pruefen
098900        IF AP-STRENGTH OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
099000           < W-AVGSTR
099100           ADD 1 TO W-STARK-AKT-ANZ
099200           MOVE AP-SSID OF REQ-CURRENT-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
099300                TO W-STARK-AKT (W-STARK-AKT-ANZ)
099400        END-IF
099500        ADD 1 TO C4-I1
099600        GO TO D510A-10-SCHLEIFE.
099700 D510A-10-ENDE.
099800        CONTINUE
099900     END-IF
100000     .
100100 D510A-99.
100200     EXIT.
100300
100400******************************************************************
100500* getSSIDList (voriger Scan) - gleiches Verfahren wie D510-
100600* STRONGSET-AKTUELL, auf REQ-LAST-SCAN
100700******************************************************************
100800 D510-STRONGSET-VORIG SECTION.
100900 D510V-00.
101000     MOVE ZERO TO W-STARK-VOR-ANZ
101100     MOVE ZERO TO W-STRSUM
101200     MOVE ZERO TO W-STRCOUNT
101300
101400     MOVE 1 TO C4-I1.
101500 D510V-05-SCHLEIFE.
101600     IF C4-I1 > SCAN-AP-COUNT OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST
101700        GO TO D510V-05-ENDE
101800     END-IF
101900*                  gleiches Verfahren wie D510-STRONGSET-AKTUELL,
102000*                  hier auf den vorigen Scan angewendet
102100     ADD AP-STRENGTH OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
102200                                                   TO W-STRSUM
102300     ADD 1 TO W-STRCOUNT
102400     IF AP-STRENGTH OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
102500        < K-GRENZE-STRENGTH
102600        ADD 1 TO W-STARK-VOR-ANZ
102700        MOVE AP-SSID OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
102800             TO W-STARK-VOR (W-STARK-VOR-ANZ)
102900     END-IF
103000     ADD 1 TO C4-I1
103100     GO TO D510V-05-SCHLEIFE.
103200 D510V-05-ENDE.
103300
103400**  ---> Ausweich-Durchlauf, analog zu D510-STRONGSET-AKTUELL
103500     IF W-STARK-VOR-ANZ = ZERO AND W-STRCOUNT > ZERO
103600        COMPUTE W-AVGSTR ROUNDED = W-STRSUM / W-STRCOUNT
103700        MOVE 1 TO C4-I1.
103800 D510V-10-SCHLEIFE.
103900        IF C4-I1 > SCAN-AP-COUNT OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST
104000           GO TO D510V-10-ENDE
104100        END-IF
104200        ADD AP-STRENGTH OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
104300                                                      TO W-STRSUM
104400        ADD 1 TO W-STRCOUNT
104500        IF AP-STRENGTH OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
104600           < W-AVGSTR
104700           ADD 1 TO W-STARK-VOR-ANZ
104800           MOVE AP-SSID OF REQ-LAST-SCAN OF MR-CLASSIFY-REQUEST (C4-I1)
104900                TO W-STARK-VOR (W-STARK-VOR-ANZ)
105000        END-IF
105100        ADD 1 TO C4-I1
105200        GO TO D510V-10-SCHLEIFE.
105300 D510V-10-ENDE.
105400        CONTINUE
105500     END-IF
105600     .
105700 D510V-99.
105800     EXIT.
105900
106000******************************************************************
106100* same = Anzahl SSIDs aus W-STARK-AKT, die auch in W-STARK-VOR
106200* vorkommen
106300******************************************************************
106400 D520-GLEICHANTEIL SECTION.
106500 D520-00.
106600**  ---> einfacher Mengenvergleich ueber zwei kleine Tabellen (je
106700**       maximal 20 Eintraege) - ein sortierter Merge waere hier
106800**       Aufwand ohne Nutzen, die lineare Suche D521 reicht locker
106900     MOVE ZERO TO W-GLEICH-ANZ
107000     SET SA-IDX TO 1.
107100 D520-05-SCHLEIFE.
107200     IF SA-IDX > W-STARK-AKT-ANZ
107300        GO TO D520-05-ENDE
107400     END-IF
107500     MOVE W-STARK-AKT (SA-IDX) TO W-VERGL-1
107600     PERFORM D521-SUCHE-IN-VORIG
107700     IF SSID-GEFUNDEN
107800        ADD 1 TO W-GLEICH-ANZ
107900     END-IF
108000     SET SA-IDX UP BY 1
108100     GO TO D520-05-SCHLEIFE.
108200 D520-05-ENDE.
108300     CONTINUE
108400     .
108500 D520-99.
108600     EXIT.
108700
108800******************************************************************
108900* Mitgliedschaftstest: W-VERGL-1 in W-STARK-VOR ?
109000******************************************************************
109100 D521-SUCHE-IN-VORIG SECTION.
109200 D521-00.
109300**  ---> bricht beim ersten Treffer ab (GO TO D521-05-ENDE) - doppelte
109400**       SSIDs in W-STARK-VOR wuerden ohnehin nur einmal gezaehlt
109500     MOVE ZERO TO SSID-GEFUNDEN-SW
109600     SET SV-IDX TO 1.
109700 D521-05-SCHLEIFE.
109800     IF SV-IDX > W-STARK-VOR-ANZ
109900        GO TO D521-05-ENDE
110000     END-IF
110100     IF W-STARK-VOR (SV-IDX) = W-VERGL-1
110200        SET SSID-GEFUNDEN TO TRUE
110300        GO TO D521-05-ENDE
110400     END-IF
110500     SET SV-IDX UP BY 1
110600     GO TO D521-05-SCHLEIFE.
110700 D521-05-ENDE.
110800     CONTINUE
110900     .
111000 D521-99.
111100     EXIT.

000100******************************************************************
000200* MOBREQ0C  --  Satzbild Eingangsdatei MOBIN (CLASSIFY-REQUEST)   *
000300*                                                                 *
000400* COPY MOBREQ0C OF "=MOBLIB"  --  eingebunden in der FD von MOBIN *
000500* (Treiber MOBDRV0O) und in der LINKAGE SECTION des Moduls        *
000600* MOBCLS0M.  Ein Klassifikationsauftrag = ein Erfassungsfenster   *
000700* des Beschleunigungsaufnehmers + optionale GPS-Geschwindigkeit  *
000800* + optionale WLAN-Scans (aktuell und voriger) + Vorgaengermodus. *
000900*                                                                 *
001000*----------------------------------------------------------------*
001100* Vers. | Datum    | von | Kommentar                             *
001200*-------|----------|-----|---------------------------------------*
001300*A.00.00|1986-02-11| hr  | Neuerstellung                         *
001400*A.00.01|1986-09-03| hr  | Feld REQ-LAST-MODE ergaenzt            *
001500*A.01.00|1994-11-08| jb  | Schlussfueller auf Satzende ergaenzt   *
001600*A.01.01|1999-01-14| kl  | Jahr-2000-Pruefung: SCAN-TIME bleibt   *
001700*       |          |     | 18-stellig COMP, keine Aenderung nötig *
001800*A.02.00|2003-07-30| mt  | REQ-SAMPLE auf 200 Saetze erweitert    *
001900*       |          |     | (laengeres Fenster beim V2-Geraet)     *
002000*A.02.01|2008-09-04| mt  | SCAN-TIME-SPLIT (unbenutzt, passte nie *
002100*       |          |     | in SCAN-TIME) aus beiden Scans entfernt*
002150*A.02.02|2008-09-11| mt  | Spaltenbereich 73-80 wieder frei - kein*
002160*       |          |     | eigenes Feldkuerzel dort verwendet     *
002200******************************************************************
002300 01          MR-CLASSIFY-REQUEST.
002400*
002500*           Anzahl belegter Eintraege in REQ-SAMPLE
002600     05      REQ-SAMPLE-COUNT     PIC 9(04).
002700*
002800*           Erfassungsfenster des Beschleunigungsaufnehmers
002900*           (x,y,z in m/s**2, vorzeichenbehaftet)
003000     05      REQ-SAMPLE OCCURS 200 TIMES
003100                        INDEXED BY MR-RS-IDX.
003200        10   SAMPLE-X             PIC S9(03)V9(06).
003300        10   SAMPLE-Y             PIC S9(03)V9(06).
003400        10   SAMPLE-Z             PIC S9(03)V9(06).
003500*
003600*           GPS-Geschwindigkeit m/s - nur gueltig, wenn
003700*           REQ-SPEED-PRESENT = "Y" (sonst Messwert fehlt/NaN)
003800     05      REQ-SPEED            PIC S9(03)V9(06).
003900     05      REQ-SPEED-PRESENT    PIC X(01).
004000*
004100*           Aktueller WLAN-Scan
004200     05      REQ-CURRENT-SCAN.
004300        10   SCAN-TIME            PIC S9(18) COMP.
004400*                  Scan-Zeitstempel, Epoch-Millisekunden
004500        10   SCAN-AP-COUNT        PIC 9(03).
004600        10   SCAN-AP OCCURS 20 TIMES
004700                     INDEXED BY MR-CUR-IDX.
004800           15 AP-SSID             PIC X(32).
004900*                  Kennung des Access-Points, darf nicht blank
005000           15 AP-STRENGTH         PIC S9(03)V9(02).
005100*                  Feldstaerke in dBm, ueblicherweise negativ
005200     05      REQ-CURRENT-SCAN-PRESENT PIC X(01).
005300*
005400*           Voriger WLAN-Scan (gleicher Aufbau wie aktueller)
005500     05      REQ-LAST-SCAN.
005600        10   SCAN-TIME            PIC S9(18) COMP.
005700        10   SCAN-AP-COUNT        PIC 9(03).
005800        10   SCAN-AP OCCURS 20 TIMES
005900                     INDEXED BY MR-LST-IDX.
006000           15 AP-SSID             PIC X(32).
006100           15 AP-STRENGTH         PIC S9(03)V9(02).
006200     05      REQ-LAST-SCAN-PRESENT PIC X(01).
006300*
006400*           Vorgaenger-Modus, roh. Nur "STILL" und "DRIVE" werden
006500*           beachtet; alles andere (auch blank) gilt als UNKNOWN
006600     05      REQ-LAST-MODE        PIC X(07).
006700     05      FILLER               PIC X(20).
006800****************** ENDE MOBREQ0C *********************************

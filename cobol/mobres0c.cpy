000100******************************************************************
000200* MOBRES0C  --  Satzbild Ausgangsdatei MOBOUT (CLASSIFICATION-    *
000300*                RESULT)                                         *
000400*                                                                 *
000500* COPY MOBRES0C OF "=MOBLIB"  --  eingebunden in der FD von       *
000600* MOBOUT (Treiber MOBDRV0O) und in der LINKAGE SECTION des        *
000700* Moduls MOBCLS0M.                                                *
000800*                                                                 *
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*A.00.00|1986-02-11| hr  | Neuerstellung (8 FFT-Buckets)          *
001300*A.01.00|1991-05-22| jb  | FFT-Tabelle auf 10 Buckets erweitert,  *
001400*       |          |     | RES-HAS-FEATURES neu                  *
001500*A.01.01|1994-11-08| jb  | Schlussfueller auf Satzende ergaenzt   *
001600*A.02.00|2008-02-19| mt  | Zeichenkettenansicht RES-FFT-ANZEIGE   *
001700*       |          |     | ergaenzt fuer Sammel-DISPLAY im Treiber*
001750*A.02.01|2008-09-11| mt  | Spaltenbereich 73-80 wieder frei - kein*
001760*       |          |     | eigenes Feldkuerzel dort verwendet     *
001800******************************************************************
001900 01          MR-CLASSIFICATION-RESULT.
002000*
002100*           Ermittelter Modus - STILL / WALK / RUN / DRIVE
002200     05      RES-MODE             PIC X(07).
002300*
002400*           WLAN-Teilsignal - STILL / DRIVE / UNKNOWN
002500     05      RES-WIFI-MODE        PIC X(07).
002600*
002700*           "Y"/"N" - sind AVERAGE/VARIANCE/FFT unten gueltig?
002800     05      RES-HAS-FEATURES     PIC X(01).
002900*
003000*           Mittelwert und Varianz der Magnitude ueber das Fenster
003100     05      RES-AVERAGE          PIC S9(03)V9(09).
003200     05      RES-VARIANCE         PIC S9(03)V9(09).
003300*
003400*           Goertzel-FFT-Leistungsbaender, Zielfrequenz 1..10
003500     05      RES-FFT OCCURS 10 TIMES
003600                    INDEXED BY MR-FFT-IDX
003700                    PIC S9(05)V9(09).
003800     05      RES-FFT-ANZEIGE REDEFINES RES-FFT
003900                    PIC X(140).
004000*                  reine Zeichenkettenansicht der FFT-Tabelle,
004100*                  fuer Sammel-DISPLAY/STRING-Aufbereitung
004200     05      FILLER               PIC X(20).
004300****************** ENDE MOBRES0C *********************************

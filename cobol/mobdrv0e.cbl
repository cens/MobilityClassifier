000100?CONSULT ON
000200?SEARCH =MOBLIB
000300?SAVE
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700*****************************************************************
000800* Letzte Aenderung :: 2008-09-18
000900* Letzte Version   :: A.02.04
001000* Kurzbeschreibung :: Treiber Mobilitaets-Klassifikator - liest
001100*                     MOBIN (CLASSIFY-REQUEST), ruft MOBCLS0M je
001200*                     Auftrag, schreibt MOBOUT (CLASSIFICATION-
001300*                     RESULT) und fuehrt die Sammelzaehler.
001400* Auftrag          :: MOBIL-1 MOBIL-9 MOBIL-14
001500*
001600* Aenderungen (Version und Datum in K-MODUL-START anpassen)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
002000*-------|----------|-----|---------------------------------------*
002100*A.00.00|1986-02-18| hr  | Neuerstellung, liest MOBIN, ruft
002200*       |          |     | MOBANA0M, schreibt MOBOUT               REQ0391
002300*A.00.01|1986-09-03| hr  | Sammelzaehler je Modus in B090-ENDE
002400*A.01.00|1991-05-22| jb  | Umbenennung Modul auf MOBCLS0M,
002500*       |          |     | 10 FFT-Buckets im Ausgangssatz
002600*A.01.01|1994-11-08| jb  | FILE-STATUS-Pruefung nach OPEN/CLOSE
002700*A.01.02|1998-11-30| kl  | Jahr-2000-Pruefung: SCAN-TIME im
002800*       |          |     | Satzbild bleibt 18-stellig COMP,
002900*       |          |     | keine Aenderung am Treiber notwendig     Y2K-98
003000*A.02.00|2003-07-30| mt  | Zaehler fuer unzureichendes Fenster
003100*       |          |     | (RES-HAS-FEATURES = N) ergaenzt
003200*A.02.01|2008-02-19| mt  | Sammel-DISPLAY nutzt RES-FFT-ANZEIGE
003300*       |          |     | aus MOBRES0C                          MOBIL-14
003400*A.02.02|2008-09-04| mt  | W-ERSTER-SATZ in B100-00 per MOVE statt
003500*       |          |     | SET ... TO FALSE geloescht (88 kennt
003600*       |          |     | keine FALSE-Klausel)                  MOBIL-19
003700*A.02.03|2008-09-11| mt  | SOURCE-COMPUTER/OBJECT-COMPUTER wieder
003800*       |          |     | entfernt, hier nie im Einsatz gewesen
003900*A.02.04|2008-09-18| mt  | CLASS ALPHNUM wieder auf die uebliche
004000*       |          |     | Aufzaehlung umgestellt (war versehentlich
004100*       |          |     | als THRU-Bereich eingegeben worden, so
004200*       |          |     | schreibt dieses Haus das nicht); mehr
004300*       |          |     | Ablaufkommentar in B100/B110           MOBIL-19
004400*----------------------------------------------------------------*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.          MOBDRV0O.
004700 AUTHOR.              H. REINHOLD.
004800 INSTALLATION.        WSOFT DATENVERARBEITUNG.
004900 DATE-WRITTEN.        1986-02-18.
005000 DATE-COMPILED.
005100 SECURITY.            NUR FUER INTERNEN GEBRAUCH.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*----------------------------------------------------------------*
005500* SPECIAL-NAMES - Standard-Baustein der Shop-Bibliothek, wie im
005600* Modul MOBCLS0M; CLASS ALPHNUM als Aufzaehlung, nicht als THRU-
005700* Bereich - so wird es in diesem Haus durchgehend geschrieben
005800*----------------------------------------------------------------*
005900 SPECIAL-NAMES.
006000     C01                    IS TOP-OF-FORM
006100*                  Formularsteuerung fuer Druckbelege - hier ohne
006200*                  eigenen Drucker-Output, bleibt Standard-Baustein
006300     SWITCH-15              IS ANZEIGE-VERSION
006400                            ON STATUS IS SHOW-VERSION
006500*                  UPSI-15 am Terminal -> A100-STEUERUNG zeigt nur
006600*                  das Uebersetzungsdatum und beendet sich (STOP RUN)
006700     CLASS ALPHNUM          IS "0123456789"
006800                               "abcdefghijklmnopqrstuvwxyz"
006900                               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                               " .,;-_!$%&/=*+"
007100*                  Standard-Zeichenklasse, in diesem Treiber nicht
007200*                  aktiv abgefragt - fuer kuenftige Pruefungen an
007300*                  Satzinhalten (SSID-Strings) vorgehalten
007400     UPSI-0                 IS U-TESTLAUF
007500                            ON STATUS IS TESTLAUF-AN.
007600*                  Testlauf-Schalter, ebenfalls Standard-Baustein
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*            MOBIN/MOBOUT - die beiden einzigen Dateien dieses
008000*            Treibers; logische Namen statt Pfad, wie ueblich in
008100*            diesem Haus (JCL/Systemverwaltung setzt den echten Pfad)
008200     SELECT MOBIN           ASSIGN TO "CLASSIFY-IN"
008300                            FILE STATUS IS FILE-STATUS-IN.
008400     SELECT MOBOUT          ASSIGN TO "CLASSIFY-OUT"
008500                            FILE STATUS IS FILE-STATUS-OUT.
008600 DATA DIVISION.
008700 FILE SECTION.
008800*----------------------------------------------------------------*
008900* MOBIN - Auftragsdatei, ein Satz je Klassifikationsfenster
009000*----------------------------------------------------------------*
009100 FD  MOBIN
009200     LABEL RECORDS STANDARD.
009300     COPY    MOBREQ0C OF "=MOBLIB".
009400*                  Satzbild MR-CLASSIFY-REQUEST - siehe Copy-Buch
009500*                  MOBREQ0C fuer die vollstaendige Feldliste
009600*----------------------------------------------------------------*
009700* MOBOUT - Ergebnisdatei, ein Satz je Klassifikationsfenster
009800*----------------------------------------------------------------*
009900 FD  MOBOUT
010000     LABEL RECORDS STANDARD.
010100     COPY    MOBRES0C OF "=MOBLIB".
010200*                  Satzbild MR-CLASSIFICATION-RESULT - wird von
010300*                  MOBCLS0M ueber CALL direkt befuellt, bevor dieser
010400*                  Treiber den Satz schreibt (siehe B100-VERARBEITUNG)
010500 WORKING-STORAGE SECTION.
010600*----------------------------------------------------------------*
010700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010800*----------------------------------------------------------------*
010900 01          COMP-FELDER.
011000     05      C4-RC               PIC S9(04) COMP.
011100*                  Rueckgabecode aus dem CALL von MOBCLS0M (LINK-RC)
011200     05      C4-CNT-STILL        PIC S9(04) COMP.
011300     05      C4-CNT-WALK         PIC S9(04) COMP.
011400     05      C4-CNT-RUN          PIC S9(04) COMP.
011500     05      C4-CNT-DRIVE        PIC S9(04) COMP.
011600     05      C4-CNT-SONST        PIC S9(04) COMP.
011700     05      C4-CNT-KEINFEAT     PIC S9(04) COMP.
011800*                  Sammelzaehler je Modus, gefuehrt in B110-ZAEHLE-
011900*                  MODUS und im Abschlussbericht B090-ENDE ausgegeben
012000
012100*            C4-X/C4-NUM: Low-value-Test, Standard-Baustein der
012200*            Shop-Bibliothek - in diesem Treiber nicht aktiv benutzt
012300     05      C4-X.
012400      10                         PIC X value low-value.
012500      10     C4-X2               PIC X.
012600     05      C4-NUM REDEFINES C4-X
012700                                 PIC S9(04) COMP.
012800
012900     05      C9-CNT-GESAMT       PIC S9(09) COMP.
013000*                  Gesamtzahl gelesener Auftragssaetze
013100     05      FILLER              PIC X(02).
013200*----------------------------------------------------------------*
013300* Display-Felder: Praefix D
013400*----------------------------------------------------------------*
013500 01          DISPLAY-FELDER.
013600     05      D-NUM4              PIC -9(04).
013700     05      D-NUM4-ALPHA REDEFINES D-NUM4
013800                                 PIC X(05).
013900*                  D-NUM4: fuer die Zaehler im Abschlussbericht
014000     05      D-NUM9              PIC  9(09).
014100     05      D-NUM9-ALPHA REDEFINES D-NUM9
014200                                 PIC X(09).
014300*                  D-NUM9/-ALPHA: fuer FILE-STATUS-Anzeige und die
014400*                  Gesamtzahl im Abschlussbericht
014500     05      FILLER              PIC X(02).
014600*----------------------------------------------------------------*
014700* Felder mit konstantem Inhalt: Praefix K
014800*----------------------------------------------------------------*
014900 01          KONSTANTE-FELDER.
015000     05      K-MODUL             PIC X(08) VALUE "MOBDRV0O".
015100*                  fuer das Versionsbanner SHOW-VERSION
015200     05      FILLER              PIC X(02).
015300*----------------------------------------------------------------*
015400* Conditional-Felder
015500*----------------------------------------------------------------*
015600 01          SCHALTER.
015700     05      FILE-STATUS-IN      PIC X(02).
015800          88 FSI-OK                            VALUE "00".
015900          88 FSI-NOK                     VALUE "01" THRU "99".
016000*                  geprueft nach jedem OPEN von MOBIN
016100     05      FILE-STATUS-OUT     PIC X(02).
016200          88 FSO-OK                            VALUE "00".
016300          88 FSO-NOK                     VALUE "01" THRU "99".
016400*                  geprueft nach jedem OPEN/WRITE von MOBOUT
016500
016600     05      PRG-STATUS          PIC 9.
016700          88 PRG-OK                            VALUE ZERO.
016800          88 PRG-NOK                           VALUE 1 THRU 9.
016900          88 PRG-ENDE                          VALUE 1.
017000*                  MOBIN ist zu Ende gelesen (AT END)
017100          88 PRG-ABBRUCH                       VALUE 2.
017200*                  Dateifehler oder unerwarteter RC aus MOBCLS0M -
017300*                  B090-ENDE meldet den Abbruch, statt die Zaehler
017400*                  auszugeben
017500     05      FILLER              PIC X(02).
017600*----------------------------------------------------------------*
017700* weitere Arbeitsfelder
017800*----------------------------------------------------------------*
017900 01          WORK-FELDER.
018000     05      ZEILE               PIC X(80) VALUE SPACES.
018100*                  Sammelzeile fuer das STRING in B090-ENDE
018200     05      W-ERSTER-SATZ       PIC X(01) VALUE "J".
018300          88 W-ERSTER-SATZ-JA                  VALUE "J".
018400*                  "J", solange MOBIN/MOBOUT noch nicht erfolgreich
018500*                  geoeffnet wurden - verhindert ein CLOSE auf nicht
018600*                  geoeffnete Dateien in B090-ENDE
018700     05      FILLER              PIC X(02).
018800 PROCEDURE DIVISION.
018900******************************************************************
019000* Steuerungs-Section - einziger Einstiegspunkt des Treibers, von
019100* JCL/Kommandozeile aus gestartet; ruft das Rechenmodul MOBCLS0M
019200* je Auftragssatz per CALL (siehe B100-VERARBEITUNG)
019300******************************************************************
019400 A100-STEUERUNG SECTION.
019500 A100-00.
019600**  ---> wenn SWITCH-15 gesetzt ist
019700**  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden - keine
019800**       Datei wird dabei geoeffnet
019900     IF  SHOW-VERSION
020000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020100         STOP RUN
020200     END-IF
020300
020400**  ---> Vorlauf: Dateien oeffnen, Zaehler loeschen
020500     PERFORM B000-VORLAUF
020600
020700**  ---> Hauptverarbeitung nur starten, wenn der Vorlauf nicht
020800**       bereits wegen eines OPEN-Fehlers abgebrochen hat
020900     IF  PRG-ABBRUCH
021000         CONTINUE
021100     ELSE
021200         PERFORM B100-VERARBEITUNG
021300     END-IF
021400
021500**  ---> Nachlauf: Dateien schliessen, Summen zeigen - laeuft auch
021600**       im Abbruchfall, damit zumindest die bereits geoeffneten
021700**       Dateien ordentlich schliessen
021800     PERFORM B090-ENDE
021900     STOP RUN
022000     .
022100 A100-99.
022200     EXIT.
022300******************************************************************
022400* Vorlauf - einmal je Programmlauf: Arbeitsfelder initialisieren,
022500* beide Dateien oeffnen
022600******************************************************************
022700 B000-VORLAUF SECTION.
022800 B000-00.
022900     PERFORM C000-INIT
023000
023100**  ---> MOBIN zuerst - ohne Eingabedatei ist MOBOUT ohnehin sinnlos
023200     OPEN INPUT MOBIN
023300     IF  FSI-NOK
023400         MOVE FILE-STATUS-IN TO D-NUM9-ALPHA
023500         DISPLAY "OPEN MOBIN FEHLGESCHLAGEN, STATUS "
023600                 D-NUM9-ALPHA
023700         SET PRG-ABBRUCH TO TRUE
023800     END-IF
023900
024000**  ---> MOBOUT nur versuchen, wenn MOBIN erfolgreich offen ist
024100     IF  NOT PRG-ABBRUCH
024200         OPEN OUTPUT MOBOUT
024300         IF  FSO-NOK
024400             MOVE FILE-STATUS-OUT TO D-NUM9-ALPHA
024500             DISPLAY "OPEN MOBOUT FEHLGESCHLAGEN, STATUS "
024600                     D-NUM9-ALPHA
024700             SET PRG-ABBRUCH TO TRUE
024800         END-IF
024900     END-IF
025000     .
025100 B000-99.
025200     EXIT.
025300******************************************************************
025400* Ende - einmal je Programmlauf: Dateien schliessen (sofern
025500* ueberhaupt erfolgreich geoeffnet) und Abschlussbericht ausgeben
025600******************************************************************
025700 B090-ENDE SECTION.
025800 B090-00.
025900**  ---> CLOSE nur, wenn B000-VORLAUF tatsaechlich bis zum OPEN
026000**       beider Dateien gekommen ist (W-ERSTER-SATZ wird dort auf
026100**       "N" gesetzt) - sonst wuerde CLOSE auf eine gar nicht
026200**       geoeffnete Datei laufen
026300     IF  NOT W-ERSTER-SATZ-JA
026400         CLOSE MOBIN
026500         CLOSE MOBOUT
026600     END-IF
026700
026800     IF  PRG-ABBRUCH
026900         DISPLAY ">>> ABBRUCH !!! <<< "
027000     ELSE
027100*                  Gesamtzahl gelesener Auftraege
027200         MOVE C9-CNT-GESAMT TO D-NUM9
027300         STRING ">>> Auftraege gelesen: " DELIMITED BY SIZE,
027400                D-NUM9                     DELIMITED BY SIZE
027500         INTO ZEILE
027600         DISPLAY ZEILE
027700         MOVE SPACES TO ZEILE
027800
027900*                  Aufschluesselung je Modus, aus B110-ZAEHLE-MODUS
028000         MOVE C4-CNT-STILL TO D-NUM4
028100         DISPLAY "    davon STILL    : " D-NUM4
028200         MOVE C4-CNT-WALK  TO D-NUM4
028300         DISPLAY "    davon WALK     : " D-NUM4
028400         MOVE C4-CNT-RUN   TO D-NUM4
028500         DISPLAY "    davon RUN      : " D-NUM4
028600         MOVE C4-CNT-DRIVE TO D-NUM4
028700         DISPLAY "    davon DRIVE    : " D-NUM4
028800         MOVE C4-CNT-SONST TO D-NUM4
028900         DISPLAY "    davon SONSTIGE : " D-NUM4
029000*                  Zusatzzaehler: Fenster, die zu kurz fuer eine
029100*                  Feature-Berechnung waren (siehe MOBCLS0M Schritt 4)
029200         MOVE C4-CNT-KEINFEAT TO D-NUM4
029300         DISPLAY "    ohne Features (Fenster zu klein): " D-NUM4
029400     END-IF
029500     DISPLAY "<EOF>"
029600     DISPLAY " "
029700     .
029800 B090-99.
029900     EXIT.
030000******************************************************************
030100* Verarbeitung - Hauptschleife ueber MOBIN: liest je einen
030200* Auftragssatz, laesst ihn von MOBCLS0M klassifizieren und schreibt
030300* das Ergebnis nach MOBOUT - klassische READ/PERFORM/GO TO-Schleife,
030400* kein PERFORM ... END-PERFORM in diesem Haus
030500******************************************************************
030600 B100-VERARBEITUNG SECTION.
030700 B100-00.
030800**  ---> Vorab-READ vor der Schleife (wie bei jeder READ-bis-AT-END-
030900**       Verarbeitung in diesem Haus) - die Schleife selbst prueft
031000**       dann nur noch PRG-ENDE, statt den ersten Satz gesondert
031100**       zu behandeln
031200     READ MOBIN
031300         AT END
031400             SET PRG-ENDE TO TRUE
031500     END-READ
031600     MOVE "N" TO W-ERSTER-SATZ
031700 B100-SCHLEIFE.
031800**  ---> Schleifenende: MOBIN erschoepft
031900     IF  PRG-ENDE
032000         GO TO B100-ENDE
032100     END-IF
032200
032300*                  Gesamtzaehler vor dem CALL, damit er auch bei
032400*                  einem spaeteren Abbruch dieses Satzes stimmt
032500     ADD 1 TO C9-CNT-GESAMT
032600
032700**  ---> das eigentliche Klassifizieren geschieht komplett in
032800**       MOBCLS0M; der Treiber selbst rechnet nichts, er liest nur,
032900**       ruft und schreibt
033000     CALL "MOBCLS0M" USING MR-CLASSIFY-REQUEST
033100                            MR-CLASSIFICATION-RESULT
033200                            C4-RC
033300*                  RC ungleich Null kommt aus MOBCLS0M normalerweise
033400*                  nicht vor (siehe dortiges B090-ENDE) - der Zweig
033500*                  bleibt als Abwehr gegen ein zukuenftig erweitertes
033600*                  Modul stehen
033700     EVALUATE C4-RC
033800        WHEN ZERO     CONTINUE
033900        WHEN OTHER    MOVE C4-RC TO D-NUM4
034000                      DISPLAY "UNERWARTETER RC AUS MOBCLS0M: "
034100                              D-NUM4
034200                      SET PRG-ABBRUCH TO TRUE
034300                      GO TO B100-ENDE
034400     END-EVALUATE
034500
034600**  ---> Ergebnissatz sofort schreiben, bevor die Sammelzaehler in
034700**       B110 aktualisiert werden - bei einem WRITE-Fehler soll der
034800**       fehlgeschlagene Satz nicht mitgezaehlt sein
034900     WRITE MR-CLASSIFICATION-RESULT
035000     IF  FSO-NOK
035100         MOVE FILE-STATUS-OUT TO D-NUM9-ALPHA
035200         DISPLAY "WRITE MOBOUT FEHLGESCHLAGEN, STATUS "
035300                 D-NUM9-ALPHA
035400         SET PRG-ABBRUCH TO TRUE
035500         GO TO B100-ENDE
035600     END-IF
035700
035800**  ---> Sammelzaehler je Modus erst jetzt fortschreiben
035900     PERFORM B110-ZAEHLE-MODUS
036000
036100**  ---> naechsten Auftragssatz lesen und Schleife von vorn
036200     READ MOBIN
036300         AT END
036400             SET PRG-ENDE TO TRUE
036500     END-READ
036600     GO TO B100-SCHLEIFE
036700     .
036800 B100-ENDE.
036900     CONTINUE
037000     .
037100 B100-99.
037200     EXIT.
037300******************************************************************
037400* Sammelzaehler je Modus, aus dem gerade geschriebenen Satz - wird
037500* pro gelesenem und verarbeitetem Auftrag einmal aus B100 angestossen
037600******************************************************************
037700 B110-ZAEHLE-MODUS SECTION.
037800 B110-00.
037900**  ---> Zusatzzaehler fuer Fenster ohne brauchbare Features, parallel
038000**       zur Modus-Aufschluesselung unten (RES-MODE steht in diesem
038100**       Fall immer auf STILL, siehe MOBCLS0M Schritt 4)
038200     IF  RES-HAS-FEATURES OF MR-CLASSIFICATION-RESULT = "N"
038300         ADD 1 TO C4-CNT-KEINFEAT
038400     END-IF
038500
038600**  ---> eigentliche Aufschluesselung nach dem ermittelten Modus -
038700**       WHEN OTHER sollte praktisch nie eintreten, RES-MODE wird von
038800**       MOBCLS0M immer mit einem der vier Klartextwerte belegt,
038900**       bleibt aber als Netz fuer unerwartete Inhalte stehen
039000     EVALUATE RES-MODE OF MR-CLASSIFICATION-RESULT
039100        WHEN "STILL"  ADD 1 TO C4-CNT-STILL
039200        WHEN "WALK"   ADD 1 TO C4-CNT-WALK
039300        WHEN "RUN"    ADD 1 TO C4-CNT-RUN
039400        WHEN "DRIVE"  ADD 1 TO C4-CNT-DRIVE
039500        WHEN OTHER    ADD 1 TO C4-CNT-SONST
039600     END-EVALUATE
039700     .
039800 B110-99.
039900     EXIT.
040000******************************************************************
040100* Initialisierung von Feldern und Strukturen - einmal je
040200* Programmlauf, vor dem ersten OPEN
040300******************************************************************
040400 C000-INIT SECTION.
040500 C000-00.
040600**  ---> INITIALIZE setzt Zaehler auf Null und FILE-STATUS/PRG-
040700**       STATUS auf Leerzeichen bzw. Null (88 PRG-OK) - danach der
040800**       W-ERSTER-SATZ-Schalter ausdruecklich auf "J", damit B090-
040900**       ENDE weiss, dass noch keine Datei offen ist
041000     INITIALIZE SCHALTER
041100                COMP-FELDER
041200     SET W-ERSTER-SATZ-JA TO TRUE
041300     .
041400 C000-99.
041500     EXIT.
041600******************************************************************
041700* ENDE Source-Programm
041800******************************************************************
